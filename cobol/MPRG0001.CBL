000100       *================================================================*
000200       *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300       *================================================================*
000400        IDENTIFICATION  DIVISION.
000500        PROGRAM-ID.     MPRG0001.
000600        AUTHOR.         RENAN MUNIZ MERLO.
000700        INSTALLATION.   SGCIB BATCH SERVICES.
000800        DATE-WRITTEN.   10/06/2023.
000900        DATE-COMPILED.
001000        SECURITY.       INTERNAL USE ONLY - SGCIB DATA CENTER.
001100       *----------------------------------------------------------------*
001200       *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300       *          https://www.linkedin.com/in/renan-muniz-merlo         *
001400       *----------------------------------------------------------------*
001500       *    PROGRAM-ID..: MPRG0001.                                     *
001600       *    ANALYST.....: RENAN MUNIZ MERLO                             *
001700       *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800       *----------------------------------------------------------------*
001900       *    PROJECT.....: MAESTRO PRIMARY-ROLE REGISTRATION - MPRG      *
002000       *----------------------------------------------------------------*
002100       *    GOAL........: DECOMPRESS THE NIGHTLY MAESTRO SNAPSHOT,      *
002200       *                  NORMALIZE THE ENTITY IDENTIFIER AND FLATTEN   *
002300       *                  THE ENTITY/REGISTRATION/SUB-BOOKING TREE INTO *
002400       *                  WK-TSMAESTRO ROWS READY FOR THE LOAD STEP.    *
002500       *----------------------------------------------------------------*
002600       *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700       *                   ENTIN01         025616      MAESTR01         *
002800       *                   TSMOUT01        00050       MAESTR02         *
002900       *----------------------------------------------------------------*
003000       *    TABLE DB2...:  NONE - WORK TABLE IS A TRUNCATED FLAT FILE.  *
003100       *----------------------------------------------------------------*
003200       *    MAINTENANCE HISTORY..........:                              *
003300       *    10/06/2023  RMM  CR19440  ORIGINAL EXTRACT/TRANSFORM STEP,  *
003400       *                             REPLACES THE MANUAL MAESTRO PULL.  *
003500       *    14/06/2023  RMM  CR19441  ADDED THE RAW-DEFLATE FALLBACK -  *
003600       *                             MAESTRO SWITCHED COMPRESSORS ON    *
003700       *                             WEEKEND RUNS WITHOUT NOTICE.       *
003800       *    03/08/2023  RMM  CR19588  NUMNTTIPL WAS GETTING THE ZONED   *
003900       *                             CODTRS VALUE INSTEAD OF THE BARE   *
004000       *                             ENTITY ID - SPLIT THE MOVE.        *
004100       *    22/11/2023  RMM  CR19602  REGISTRATION/SUB-BOOKING MAXIMUM  *
004200       *                             RAISED FROM 20 TO 50 - SEE BOOK    *
004300       *                             MAESTR01.                          *
004400       *    19/02/2024  RMM  CR19711  GUARD AGAINST A NON-NUMERIC       *
004500       *                             ENTITY ID INSTEAD OF LETTING THE   *
004600       *                             ZERO-PAD MOVE GO WILD.             *
004700       *================================================================*
004800       *           E N V I R O N M E N T      D I V I S I O N           *
004900       *================================================================*
005000        ENVIRONMENT DIVISION.
005100        CONFIGURATION SECTION.
005200        SPECIAL-NAMES.
005300             CLASS MPRG-NUMERIC-ENTITY   IS '0' THRU '9'.
005400 
005500        INPUT-OUTPUT SECTION.
005600        FILE-CONTROL.
005700 
005800            SELECT ENTIN01        ASSIGN TO UTS-S-ENTIN01
005900             ORGANIZATION IS     SEQUENTIAL
006000             ACCESS MODE  IS     SEQUENTIAL
006100             FILE STATUS  IS     WRK-FS-ENTIN01.
006200 
006300            SELECT TSMOUT01       ASSIGN TO UTS-S-TSMOUT01
006400             ORGANIZATION IS     SEQUENTIAL
006500             ACCESS MODE  IS     SEQUENTIAL
006600             FILE STATUS  IS     WRK-FS-TSMOUT01.
006700 
006800       *================================================================*
006900       *                  D A T A      D I V I S I O N                  *
007000       *================================================================*
007100        DATA DIVISION.
007200        FILE SECTION.
007300       *
007400        FD ENTIN01
007500            RECORDING MODE IS F
007600            LABEL RECORD   IS STANDARD
007700            BLOCK CONTAINS 00 RECORDS.
007800            COPY MAESTR01.
007900 
008000        FD TSMOUT01
008100            RECORDING MODE IS F
008200            LABEL RECORD   IS STANDARD
008300            BLOCK CONTAINS 00 RECORDS.
008400        01 FD-REG-TSMOUT01    PIC X(050).
008500 
008600       *-----------------------------------------------------------------*
008700       *                  WORKING-STORAGE SECTION                        *
008800       *-----------------------------------------------------------------*
008900        WORKING-STORAGE SECTION.
009000 
009100        77 WRK-ENTITIES-READ-COUNTER              PIC 9(06) COMP
009200                                                   VALUE ZERO.
009300        77 WRK-ALL-REGS-COUNTER                   PIC 9(08) COMP
009400                                                   VALUE ZERO.
009500        77 WRK-ROWS-PREPARED-COUNTER               PIC 9(08) COMP
009600                                                   VALUE ZERO.
009700        77 WRK-REG-IX                              PIC 9(04) COMP
009800                                                   VALUE ZERO.
009900        77 WRK-SUB-IX                              PIC 9(04) COMP
010000                                                   VALUE ZERO.
010100 
010200        77 WRK-ENTIN01-EOF                        PIC X(03) VALUE SPACES.
010300 
010400       *DECOMPRESSION FALLBACK CHAIN INDICATORS (RULE 1):
010500        77 WRK-DECOMP-METHOD-SW                    PIC X(01) VALUE 'N'.
010600            88 WRK-GZIP-SUCCEEDED                           VALUE 'G'.
010700            88 WRK-DEFLATE-SUCCEEDED                        VALUE 'D'.
010800            88 WRK-RAW-FALLBACK-USED                        VALUE 'R'.
010900        77 WRK-DECOMP-RETURN-CODE                  PIC 9(04) COMP
011000                                                   VALUE ZERO.
011100 
011200       *DATA FOR ERROR LOG:
011300        01 WRK-ERROR-LOG.
011400           03 WRK-PROGRAM                         PIC X(08) VALUE
011500                                                            'MPRG0001'  .
011600           03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011700           03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
011800           03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
011900           03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012000           03 FILLER                              PIC X(04).
012100 
012200       *ABENDING PROGRAM:
012300        77 WRK-ABEND-PGM                          PIC X(08) VALUE
012400                                                            'ABENDPGM'  .
012500 
012600        01 WRK-FILE-STATUS.
012700           03 WRK-FS-ENTIN01                      PIC 9(02) VALUE ZEROS .
012800           03 WRK-FS-TSMOUT01                     PIC 9(02) VALUE ZEROS .
012900           03 FILLER                              PIC X(04).
013000 
013100       *ENTITY-ID NORMALIZATION WORK AREA (RULE 2):
013200        01 WRK-ENTITY-ID-RJ                       PIC X(10)
013300                                                   JUSTIFIED RIGHT
013400                                                   VALUE SPACES.
013500        01 WRK-ENTITY-ID-NORM                     PIC X(10)
013600                                                   VALUE ZEROS.
013700        01 WRK-ENTITY-ID-NORM-N REDEFINES WRK-ENTITY-ID-NORM
013800                                                   PIC 9(10).
013900 
014000        01 WRK-CODTRS-BUILD.
014100           03 WRK-CODTRS-ZONE                     PIC X(01) VALUE '0'.
014200           03 WRK-CODTRS-ENTITY                   PIC X(10) VALUE ZEROS.
014300           03 FILLER                              PIC X(04).
014400        01 WRK-CODTRS-ALPHA REDEFINES WRK-CODTRS-BUILD
014500                                                   PIC X(15).
014600 
014700        01 WRK-TSMAESTRO-ROW.
014800           COPY MAESTR02.
014900 
015000       *WORKING DATA FOR THE SYSTEM DATE AND TIME.
015100        01 WRK-SYSTEM-DATE.
015200           03 YY                                  PIC 9(02) VALUE ZEROS .
015300           03 MM                                  PIC 9(02) VALUE ZEROS .
015400           03 DD                                  PIC 9(02) VALUE ZEROS .
015500           03 FILLER                              PIC X(04).
015600        01 WRK-SYSTEM-DATE-ALPHA REDEFINES WRK-SYSTEM-DATE
015700                                                   PIC X(10).
015800       *
015900        01 WRK-DATE-FORMATTED.
016000           03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
016100           03 FILLER                              PIC X(01) VALUE '-'   .
016200           03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
016300           03 FILLER                              PIC X(01) VALUE '-'   .
016400           03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
016500       *
016600        01 WRK-SYSTEM-TIME.
016700           03 HOUR                                PIC 9(02) VALUE ZEROS .
016800           03 MINUTE                              PIC 9(02) VALUE ZEROS .
016900           03 SECOND                              PIC 9(02) VALUE ZEROS .
017000           03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
017100           03 FILLER                              PIC X(04).
017200       *
017300        01 WRK-TIME-FORMATTED.
017400           03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
017500           03 FILLER                              PIC X(01) VALUE ':'.
017600           03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
017700           03 FILLER                              PIC X(01) VALUE ':'.
017800           03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
017900 
018000       *================================================================*
018100        PROCEDURE                       DIVISION.
018200       *================================================================*
018300       *----------------------------------------------------------------*
018400        0000-MAIN-PROCESS               SECTION.
018500       *----------------------------------------------------------------*
018600            PERFORM 1000-INITIALIZE.
018700 
018800            PERFORM 2000-PROCESS-ENTITY
018900                                     UNTIL WRK-ENTIN01-EOF EQUAL 'END'.
019000 
019100            PERFORM 3000-FINALIZE.
019200       *----------------------------------------------------------------*
019300        0000-99-EXIT.                   EXIT.
019400       *----------------------------------------------------------------*
019500       *----------------------------------------------------------------*
019600        1000-INITIALIZE                 SECTION.
019700       *----------------------------------------------------------------*
019800            PERFORM 9000-GET-DATE-TIME.
019900 
020000            PERFORM 1100-DECOMPRESS-PAYLOAD.
020100 
020200            OPEN INPUT  ENTIN01
020300                 OUTPUT TSMOUT01.
020400 
020500            MOVE 'OPEN FILE ENTIN01'    TO WRK-ERROR-MSG.
020600            PERFORM 8100-TEST-FS-ENTIN01.
020700 
020800            MOVE 'OPEN FILE TSMOUT01'   TO WRK-ERROR-MSG.
020900            PERFORM 8200-TEST-FS-TSMOUT01.
021000 
021100            PERFORM 2100-READ-ENTIN01.
021200 
021300       *----------------------------------------------------------------*
021400        1000-99-EXIT.                   EXIT.
021500       *----------------------------------------------------------------*
021600       *----------------------------------------------------------------*
021700        1100-DECOMPRESS-PAYLOAD         SECTION.
021800       *----------------------------------------------------------------*
021900       *    RULE 1 - TRY GZIP FIRST, THEN RAW DEFLATE, THEN FALL BACK   *
022000       *    TO THE BYTES AS RECEIVED RATHER THAN FAIL THE RUN.          *
022100       *----------------------------------------------------------------*
022200            CALL 'MPRGGZIP'             USING WRK-DECOMP-RETURN-CODE.
022300 
022400            IF WRK-DECOMP-RETURN-CODE   EQUAL ZEROS
022500               SET WRK-GZIP-SUCCEEDED   TO TRUE
022600            ELSE
022700               CALL 'MPRGINFL'          USING WRK-DECOMP-RETURN-CODE
022800               IF WRK-DECOMP-RETURN-CODE EQUAL ZEROS
022900                  SET WRK-DEFLATE-SUCCEEDED TO TRUE
023000               ELSE
023100                  SET WRK-RAW-FALLBACK-USED TO TRUE
023200               END-IF
023300            END-IF.
023400       *----------------------------------------------------------------*
023500        1100-99-EXIT.                   EXIT.
023600       *----------------------------------------------------------------*
023700       *----------------------------------------------------------------*
023800        2000-PROCESS-ENTITY              SECTION.
023900       *----------------------------------------------------------------*
024000            PERFORM 2150-NORMALIZE-ENTITY-ID.
024100 
024200            PERFORM 2200-FLATTEN-REGISTRATIONS.
024300 
024400            PERFORM 2250-ACCUMULATE-ALL-REGS.
024500 
024600            PERFORM 2100-READ-ENTIN01.
024700       *----------------------------------------------------------------*
024800        2000-99-EXIT.                   EXIT.
024900       *----------------------------------------------------------------*
025000       *----------------------------------------------------------------*
025100        2100-READ-ENTIN01                SECTION.
025200       *----------------------------------------------------------------*
025300            MOVE 'READING ENTIN01'      TO   WRK-ERROR-MSG.
025400 
025500            READ ENTIN01.
025600 
025700            PERFORM  8100-TEST-FS-ENTIN01.
025800 
025900            IF WRK-FS-ENTIN01           EQUAL 10
026000               MOVE 'END'               TO   WRK-ENTIN01-EOF
026100            ELSE
026200               ADD 1                    TO   WRK-ENTITIES-READ-COUNTER
026300            END-IF.
026400       *----------------------------------------------------------------*
026500        2100-99-EXIT.                   EXIT.
026600       *----------------------------------------------------------------*
026700       *----------------------------------------------------------------*
026800        2150-NORMALIZE-ENTITY-ID         SECTION.
026900       *----------------------------------------------------------------*
027000       *    RULE 2 - ZERO-PAD ENTITY ID LEFT TO 10 DIGITS WHEN SHORTER; *
027100       *    ALREADY-FULL VALUES PASS THROUGH UNCHANGED.                *
027200       *----------------------------------------------------------------*
027300            MOVE MAESTR01-ENTITY-ID      TO   WRK-ENTITY-ID-RJ.
027400 
027500            INSPECT WRK-ENTITY-ID-RJ     REPLACING LEADING SPACE
027600                                          BY ZERO.
027700 
027800            MOVE WRK-ENTITY-ID-RJ        TO   WRK-ENTITY-ID-NORM.
027900 
028000            IF WRK-ENTITY-ID-NORM-N      NOT NUMERIC
028100               MOVE MAESTR01-ENTITY-ID    TO   WRK-ERROR-CODE
028200               MOVE 'ENTITY-ID IS NOT NUMERIC'
028300                                         TO   WRK-ERROR-MSG
028400               PERFORM 9999-CALL-ABEND-PGM
028500            END-IF.
028600 
028700            MOVE WRK-ENTITY-ID-NORM      TO   WRK-CODTRS-ENTITY.
028800       *----------------------------------------------------------------*
028900        2150-99-EXIT.                   EXIT.
029000       *----------------------------------------------------------------*
029100       *----------------------------------------------------------------*
029200        2200-FLATTEN-REGISTRATIONS       SECTION.
029300       *----------------------------------------------------------------*
029400            PERFORM 2210-FLATTEN-ONE-REGISTRATION
029500                         VARYING WRK-REG-IX FROM 1 BY 1
029600                           UNTIL WRK-REG-IX GREATER
029700                                 MAESTR01-REG-COUNT.
029800       *----------------------------------------------------------------*
029900        2200-99-EXIT.                   EXIT.
030000       *----------------------------------------------------------------*
030100       *----------------------------------------------------------------*
030200        2210-FLATTEN-ONE-REGISTRATION    SECTION.
030300       *----------------------------------------------------------------*
030400       *    RULE 3A - A REGISTRATION WITH NO SUB-BOOKINGS PRODUCES NO   *
030500       *    OUTPUT ROW FOR THIS UNIT; IT IS SILENTLY DROPPED.           *
030600       *----------------------------------------------------------------*
030700            IF MAESTR01-SUBBK-COUNT (WRK-REG-IX) GREATER ZERO
030800               PERFORM 2300-FLATTEN-ONE-SUBBOOKING
030900                         VARYING WRK-SUB-IX FROM 1 BY 1
031000                           UNTIL WRK-SUB-IX GREATER
031100                                 MAESTR01-SUBBK-COUNT (WRK-REG-IX)
031200            END-IF.
031300       *----------------------------------------------------------------*
031400        2210-99-EXIT.                   EXIT.
031500       *----------------------------------------------------------------*
031600       *----------------------------------------------------------------*
031700        2300-FLATTEN-ONE-SUBBOOKING      SECTION.
031800       *----------------------------------------------------------------*
031900            MOVE MAESTR01-REG-CODE (WRK-REG-IX)
032000                                         TO MAESTR02-CODAPP.
032100            MOVE WRK-CODTRS-ALPHA        TO MAESTR02-CODTRS.
032200            MOVE WRK-ENTITY-ID-NORM      TO MAESTR02-NUMNTTIPL.
032300            MOVE MAESTR01-SUBBOOKING-ID (WRK-REG-IX, WRK-SUB-IX)
032400                                         TO MAESTR02-NUMIPL.
032500 
032600            PERFORM 2400-WRITE-TSMAESTRO.
032700       *----------------------------------------------------------------*
032800        2300-99-EXIT.                   EXIT.
032900       *----------------------------------------------------------------*
033000       *----------------------------------------------------------------*
033100        2400-WRITE-TSMAESTRO             SECTION.
033200       *----------------------------------------------------------------*
033300            MOVE 'WRITING TSMOUT01'     TO WRK-ERROR-MSG.
033400 
033500            MOVE WRK-TSMAESTRO-ROW       TO FD-REG-TSMOUT01.
033600 
033700            WRITE FD-REG-TSMOUT01.
033800 
033900            PERFORM 8200-TEST-FS-TSMOUT01.
034000 
034100            ADD 1                        TO WRK-ROWS-PREPARED-COUNTER.
034200       *----------------------------------------------------------------*
034300        2400-99-EXIT.                   EXIT.
034400       *----------------------------------------------------------------*
034500       *----------------------------------------------------------------*
034600        2250-ACCUMULATE-ALL-REGS         SECTION.
034700       *----------------------------------------------------------------*
034800       *    PASS-THROUGH AGGREGATE OF THE NORMALIZED ENTITY'S           *
034900       *    REGISTRATIONS - NOT A CALCULATION, JUST A RUN-TOTAL FOR     *
035000       *    THE DOWNSTREAM RE-SERIALIZED RESPONSE.                     *
035100       *----------------------------------------------------------------*
035200            ADD MAESTR01-REG-COUNT       TO WRK-ALL-REGS-COUNTER.
035300       *----------------------------------------------------------------*
035400        2250-99-EXIT.                   EXIT.
035500       *----------------------------------------------------------------*
035600       *----------------------------------------------------------------*
035700        3000-FINALIZE                   SECTION.
035800       *----------------------------------------------------------------*
035900            CLOSE ENTIN01
036000                  TSMOUT01.
036100 
036200            DISPLAY '***************************'.
036300            DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
036400            DISPLAY '***************************'.
036500            DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
036600            DISPLAY '*-------------------------*'.
036700            DISPLAY '*ENTITIES READ.......:' WRK-ENTITIES-READ-COUNTER
036800            '*'.
036900            DISPLAY '*REGISTRATIONS SEEN..:' WRK-ALL-REGS-COUNTER
037000            '*'.
037100            DISPLAY '*ROWS PREPARED.......:' WRK-ROWS-PREPARED-COUNTER
037200            '*'.
037300            DISPLAY '*-------------------------*'.
037400            DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
037500            DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
037600            DISPLAY '***************************'.
037700 
037800            STOP RUN.
037900       *----------------------------------------------------------------*
038000        3000-99-EXIT.                   EXIT.
038100       *----------------------------------------------------------------*
038200       *----------------------------------------------------------------*
038300        8100-TEST-FS-ENTIN01             SECTION.
038400       *----------------------------------------------------------------*
038500            IF WRK-FS-ENTIN01           NOT EQUAL ZEROS AND 10
038600               MOVE WRK-FS-ENTIN01      TO  WRK-ERROR-CODE
038700               PERFORM 9999-CALL-ABEND-PGM
038800            END-IF.
038900       *----------------------------------------------------------------*
039000        8100-99-EXIT.                   EXIT.
039100       *----------------------------------------------------------------*
039200       *----------------------------------------------------------------*
039300        8200-TEST-FS-TSMOUT01            SECTION.
039400       *----------------------------------------------------------------*
039500            IF WRK-FS-TSMOUT01          NOT EQUAL ZEROS
039600               MOVE WRK-FS-TSMOUT01     TO  WRK-ERROR-CODE
039700               PERFORM 9999-CALL-ABEND-PGM
039800            END-IF.
039900       *----------------------------------------------------------------*
040000        8200-99-EXIT.                   EXIT.
040100       *----------------------------------------------------------------*
040200       *----------------------------------------------------------------*
040300        9000-GET-DATE-TIME               SECTION.
040400       *----------------------------------------------------------------*
040500            ACCEPT WRK-SYSTEM-DATE      FROM DATE.
040600            MOVE YY                     TO YYYY-FORMATTED.
040700            MOVE MM                     TO MM-FORMATTED.
040800            MOVE DD                     TO DD-FORMATTED.
040900            ADD  2000                   TO YYYY-FORMATTED.
041000 
041100            ACCEPT WRK-SYSTEM-TIME      FROM TIME.
041200            MOVE HOUR                   TO HOUR-FORMATTED.
041300            MOVE MINUTE                 TO MINUTE-FORMATTED.
041400            MOVE SECOND                 TO SECOND-FORMATTED.
041500       *----------------------------------------------------------------*
041600        9000-99-EXIT.                   EXIT.
041700       *----------------------------------------------------------------*
041800       *----------------------------------------------------------------*
041900        9999-CALL-ABEND-PGM              SECTION.
042000       *----------------------------------------------------------------*
042100            MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
042200            MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
042300            CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
042400       *----------------------------------------------------------------*
042500        9999-99-EXIT.                   EXIT.
042600       *----------------------------------------------------------------*
