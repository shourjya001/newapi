000100      *================================================================*
000200      *   B O O K ..: MAESTR02                                         *
000300      *   PROJECT...: MAESTRO PRIMARY-ROLE REGISTRATION - MPRG         *
000400      *   GOAL......: WK-TSMAESTRO FLATTENED WORK-TABLE ROW, ONE PER   *
000500      *                ENTITY/REGISTRATION/SUB-BOOKING LEAF.          *
000600      *----------------------------------------------------------------*
000700      *   MAINTENANCE HISTORY.......:                                  *
000800      *   10/06/2023  RMM  CR19440  ORIGINAL LAYOUT.                   *
000900      *   14/06/2023  RMM  CR19441  WIDENED CODTRS TO 11 FOR THE       *
001000      *                             LEADING ZONE DIGIT.                *
001100      *================================================================*
001200       01  MAESTR02-TSMAESTRO-ROW.
001300           03  MAESTR02-CODAPP             PIC X(10).
001400           03  MAESTR02-CODTRS.
001500               05  MAESTR02-CODTRS-ZONE    PIC X(01).
001600               05  MAESTR02-CODTRS-ENTITY  PIC X(10).
001700           03  MAESTR02-NUMNTTIPL          PIC X(10).
001800           03  MAESTR02-NUMIPL             PIC X(10).
001900           03  MAESTR02-CODETBGES          PIC X(05) VALUE 'SGCIB'.
002000           03  FILLER                      PIC X(04).
