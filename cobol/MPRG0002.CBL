000100       *================================================================*
000200       *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300       *================================================================*
000400        IDENTIFICATION  DIVISION.
000500        PROGRAM-ID.     MPRG0002.
000600        AUTHOR.         RENAN MUNIZ MERLO.
000700        INSTALLATION.   SGCIB BATCH SERVICES.
000800        DATE-WRITTEN.   12/06/2023.
000900        DATE-COMPILED.
001000        SECURITY.       INTERNAL USE ONLY - SGCIB DATA CENTER.
001100       *----------------------------------------------------------------*
001200       *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300       *          https://www.linkedin.com/in/renan-muniz-merlo         *
001400       *----------------------------------------------------------------*
001500       *    PROGRAM-ID..: MPRG0002.                                     *
001600       *    ANALYST.....: RENAN MUNIZ MERLO                             *
001700       *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800       *----------------------------------------------------------------*
001900       *    PROJECT.....: MAESTRO PRIMARY-ROLE REGISTRATION - MPRG      *
002000       *----------------------------------------------------------------*
002100       *    GOAL........: TRUNCATE THE WK-TSMAESTRO WORK TABLE AND      *
002200       *                  RELOAD IT FROM THE NORMALIZED ENTITY/         *
002300       *                  REGISTRATION/SUB-BOOKING HIERARCHY, KEEPING   *
002400       *                  A ROW FOR EVERY REGISTRATION EVEN WHEN IT     *
002500       *                  HAS NO SUB-BOOKINGS.                         *
002600       *----------------------------------------------------------------*
002700       *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800       *                   ENTIN01         025616      MAESTR01         *
002900       *                   TSMOUT02        00050       MAESTR02         *
003000       *----------------------------------------------------------------*
003100       *    TABLE DB2...:  NONE - WORK TABLE IS A TRUNCATED FLAT FILE,  *
003200       *                   TRUNCATED BY OPENING IT OUTPUT EVERY RUN.   *
003300       *----------------------------------------------------------------*
003400       *    MAINTENANCE HISTORY..........:                              *
003500       *    12/06/2023  RMM  CR19440  ORIGINAL TRUNCATE/LOAD STEP.      *
003600       *    14/06/2023  RMM  CR19441  KEEP THE REGISTRATION ROW WITH    *
003700       *                             NUMIPL BLANK WHEN THERE ARE NO     *
003800       *                             SUB-BOOKINGS, SO LOAD NEVER LOSES  *
003900       *                             THE REGISTRATION CODE - DIFFERS    *
004000       *                             FROM THE EXTRACT STEP ON PURPOSE.  *
004100       *    30/08/2023  RMM  CR19591  ADDED THE PROGRESS DISPLAY EVERY  *
004200       *                             50000 ROWS - OPERATIONS COULD NOT  *
004300       *                             TELL IF AN OVERNIGHT RUN WAS STILL *
004400       *                             MOVING.                            *
004500       *    01/09/2023  RMM  CR19591  ADDED THE ROWS/SECOND THROUGHPUT  *
004600       *                             FIGURE AT END OF RUN.              *
004700       *    22/11/2023  RMM  CR19602  REGISTRATION/SUB-BOOKING MAXIMUM  *
004800       *                             RAISED FROM 20 TO 50 - SEE BOOK    *
004900       *                             MAESTR01.                          *
005000       *================================================================*
005100       *           E N V I R O N M E N T      D I V I S I O N           *
005200       *================================================================*
005300        ENVIRONMENT DIVISION.
005400        CONFIGURATION SECTION.
005500        SPECIAL-NAMES.
005600             CLASS MPRG-NUMERIC-ENTITY   IS '0' THRU '9'.
005700 
005800        INPUT-OUTPUT SECTION.
005900        FILE-CONTROL.
006000 
006100            SELECT ENTIN01        ASSIGN TO UTS-S-ENTIN01
006200             ORGANIZATION IS     SEQUENTIAL
006300             ACCESS MODE  IS     SEQUENTIAL
006400             FILE STATUS  IS     WRK-FS-ENTIN01.
006500 
006600            SELECT TSMOUT02       ASSIGN TO UTS-S-TSMOUT02
006700             ORGANIZATION IS     SEQUENTIAL
006800             ACCESS MODE  IS     SEQUENTIAL
006900             FILE STATUS  IS     WRK-FS-TSMOUT02.
007000 
007100       *================================================================*
007200       *                  D A T A      D I V I S I O N                  *
007300       *================================================================*
007400        DATA DIVISION.
007500        FILE SECTION.
007600       *
007700        FD ENTIN01
007800            RECORDING MODE IS F
007900            LABEL RECORD   IS STANDARD
008000            BLOCK CONTAINS 00 RECORDS.
008100            COPY MAESTR01.
008200 
008300        FD TSMOUT02
008400            RECORDING MODE IS F
008500            LABEL RECORD   IS STANDARD
008600            BLOCK CONTAINS 00 RECORDS.
008700        01 FD-REG-TSMOUT02    PIC X(050).
008800 
008900       *-----------------------------------------------------------------*
009000       *                  WORKING-STORAGE SECTION                        *
009100       *-----------------------------------------------------------------*
009200        WORKING-STORAGE SECTION.
009300 
009400        77 WRK-REG-IX                              PIC 9(04) COMP
009500                                                   VALUE ZERO.
009600        77 WRK-SUB-IX                              PIC 9(04) COMP
009700                                                   VALUE ZERO.
009800 
009900        77 WRK-ENTIN01-EOF                        PIC X(03) VALUE SPACES.
010000 
010100       *RUN TOTALS (RULE 6 - COUNTS ONLY, NO MONEY):
010200        77 WRK-TOTAL-RECORDS-PROCESSED            PIC 9(09) COMP
010300                                                   VALUE ZERO.
010400        77 WRK-TOTAL-ROWS-INSERTED                PIC 9(09) COMP
010500                                                   VALUE ZERO.
010600        77 WRK-PROGRESS-QUOTIENT                  PIC 9(09) COMP
010700                                                   VALUE ZERO.
010800        77 WRK-PROGRESS-REMAINDER                 PIC 9(09) COMP
010900                                                   VALUE ZERO.
011000 
011100       *DATA FOR ERROR LOG:
011200        01 WRK-ERROR-LOG.
011300           03 WRK-PROGRAM                         PIC X(08) VALUE
011400                                                            'MPRG0002'  .
011500           03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011600           03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
011700           03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
011800           03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
011900           03 FILLER                              PIC X(04).
012000 
012100       *ABENDING PROGRAM:
012200        77 WRK-ABEND-PGM                          PIC X(08) VALUE
012300                                                            'ABENDPGM'  .
012400 
012500        01 WRK-FILE-STATUS.
012600           03 WRK-FS-ENTIN01                      PIC 9(02) VALUE ZEROS .
012700           03 WRK-FS-TSMOUT02                     PIC 9(02) VALUE ZEROS .
012800           03 FILLER                              PIC X(04).
012900 
013000       *ENTITY-ID NORMALIZATION WORK AREA (RULE 2):
013100        01 WRK-ENTITY-ID-RJ                       PIC X(10)
013200                                                   JUSTIFIED RIGHT
013300                                                   VALUE SPACES.
013400        01 WRK-ENTITY-ID-NORM                     PIC X(10)
013500                                                   VALUE ZEROS.
013600        01 WRK-ENTITY-ID-NORM-N REDEFINES WRK-ENTITY-ID-NORM
013700                                                   PIC 9(10).
013800 
013900        01 WRK-CODTRS-BUILD.
014000           03 WRK-CODTRS-ZONE                     PIC X(01) VALUE '0'.
014100           03 WRK-CODTRS-ENTITY                   PIC X(10) VALUE ZEROS.
014200           03 FILLER                              PIC X(04).
014300        01 WRK-CODTRS-ALPHA REDEFINES WRK-CODTRS-BUILD
014400                                                   PIC X(15).
014500 
014600        01 WRK-TSMAESTRO-ROW.
014700           COPY MAESTR02.
014800 
014900       *THROUGHPUT CALCULATION WORK AREA (RULE 6):
015000        01 WRK-ELAPSED-SINAL                       PIC +9(009)
015100                                                   VALUE ZEROS.
015200        01 FILLER REDEFINES WRK-ELAPSED-SINAL.
015300           05 FILLER                              PIC X(001).
015400           05 WRK-ELAPSED-SECONDS                 PIC 9(009).
015500        01 WRK-THROUGHPUT-ROWS-PER-SEC             PIC 9(09) COMP
015600                                                   VALUE ZERO.
015700 
015800       *WORKING DATA FOR THE SYSTEM DATE AND TIME.
015900        01 WRK-SYSTEM-DATE.
016000           03 YY                                  PIC 9(02) VALUE ZEROS .
016100           03 MM                                  PIC 9(02) VALUE ZEROS .
016200           03 DD                                  PIC 9(02) VALUE ZEROS .
016300           03 FILLER                              PIC X(04).
016400        01 WRK-SYSTEM-DATE-ALPHA REDEFINES WRK-SYSTEM-DATE
016500                                                   PIC X(10).
016600       *
016700        01 WRK-DATE-FORMATTED.
016800           03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
016900           03 FILLER                              PIC X(01) VALUE '-'   .
017000           03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
017100           03 FILLER                              PIC X(01) VALUE '-'   .
017200           03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
017300       *
017400        01 WRK-SYSTEM-TIME.
017500           03 HOUR                                PIC 9(02) VALUE ZEROS .
017600           03 MINUTE                              PIC 9(02) VALUE ZEROS .
017700           03 SECOND                              PIC 9(02) VALUE ZEROS .
017800           03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
017900           03 FILLER                              PIC X(04).
018000       *
018100        01 WRK-TIME-FORMATTED.
018200           03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
018300           03 FILLER                              PIC X(01) VALUE ':'.
018400           03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
018500           03 FILLER                              PIC X(01) VALUE ':'.
018600           03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
018700 
018800       *ELAPSED-TIME CAPTURE (START/END OF RUN, HHMMSSHH):
018900        01 WRK-START-TIME                         PIC 9(08) COMP
019000                                                   VALUE ZERO.
019100        01 WRK-END-TIME                           PIC 9(08) COMP
019200                                                   VALUE ZERO.
019300       *ELAPSED-TIME DECOMPOSITION WORK AREA (CR19591 - HHMMSSHH IS
019400       *NOT A SECONDS COUNT, IT HAS TO BE BROKEN INTO HH/MM/SS AND
019500       *REBUILT AS TRUE ELAPSED SECONDS OR AN OVERNIGHT RUN THAT
019600       *CROSSES A MINUTE OR HOUR BOUNDARY COMES OUT NEGATIVE/WRONG):
019700        01 WRK-TIME-WORK-AREA.
019800           05 WRK-SINAL-HH                        PIC 9(02) COMP.
019900           05 WRK-SINAL-MM                        PIC 9(02) COMP.
020000           05 WRK-SINAL-SS                        PIC 9(02) COMP.
020100           05 WRK-SINAL-REMAIN-1                  PIC 9(08) COMP.
020200           05 WRK-SINAL-REMAIN-2                  PIC 9(08) COMP.
020300           05 WRK-SINAL-REMAIN-3                  PIC 9(08) COMP.
020400           05 WRK-START-TOTAL-SECS                PIC 9(06) COMP.
020500           05 WRK-END-TOTAL-SECS                  PIC 9(06) COMP.
020600           05 FILLER                              PIC X(04).
020700 
020800       *================================================================*
020900        PROCEDURE                       DIVISION.
021000       *================================================================*
021100       *----------------------------------------------------------------*
021200        0000-MAIN-PROCESS               SECTION.
021300       *----------------------------------------------------------------*
021400            PERFORM 1000-INITIALIZE.
021500 
021600            PERFORM 2000-PROCESS-ENTITY
021700                                     UNTIL WRK-ENTIN01-EOF EQUAL 'END'.
021800 
021900            PERFORM 3000-FINALIZE.
022000       *----------------------------------------------------------------*
022100        0000-99-EXIT.                   EXIT.
022200       *----------------------------------------------------------------*
022300       *----------------------------------------------------------------*
022400        1000-INITIALIZE                 SECTION.
022500       *----------------------------------------------------------------*
022600            PERFORM 9000-GET-DATE-TIME.
022700 
022800            ACCEPT WRK-START-TIME       FROM TIME.
022900 
023000       *    RULE - BATCH FLOW STEP 1: OPENING OUTPUT TRUNCATES THE      *
023100       *    WK-TSMAESTRO WORK TABLE UNCONDITIONALLY AT THE START OF     *
023200       *    EVERY RUN.                                                 *
023300            OPEN INPUT  ENTIN01
023400                 OUTPUT TSMOUT02.
023500 
023600            MOVE 'OPEN FILE ENTIN01'    TO WRK-ERROR-MSG.
023700            PERFORM 8100-TEST-FS-ENTIN01.
023800 
023900            MOVE 'OPEN FILE TSMOUT02'   TO WRK-ERROR-MSG.
024000            PERFORM 8200-TEST-FS-TSMOUT02.
024100 
024200            PERFORM 2100-READ-ENTIN01.
024300 
024400       *----------------------------------------------------------------*
024500        1000-99-EXIT.                   EXIT.
024600       *----------------------------------------------------------------*
024700       *----------------------------------------------------------------*
024800        2000-PROCESS-ENTITY              SECTION.
024900       *----------------------------------------------------------------*
025000            PERFORM 2150-NORMALIZE-ENTITY-ID.
025100 
025200            PERFORM 2200-FLATTEN-REGISTRATIONS.
025300 
025400            PERFORM 2100-READ-ENTIN01.
025500       *----------------------------------------------------------------*
025600        2000-99-EXIT.                   EXIT.
025700       *----------------------------------------------------------------*
025800       *----------------------------------------------------------------*
025900        2100-READ-ENTIN01                SECTION.
026000       *----------------------------------------------------------------*
026100            MOVE 'READING ENTIN01'      TO   WRK-ERROR-MSG.
026200 
026300            READ ENTIN01.
026400 
026500            PERFORM  8100-TEST-FS-ENTIN01.
026600 
026700            IF WRK-FS-ENTIN01           EQUAL 10
026800               MOVE 'END'               TO   WRK-ENTIN01-EOF
026900            END-IF.
027000       *----------------------------------------------------------------*
027100        2100-99-EXIT.                   EXIT.
027200       *----------------------------------------------------------------*
027300       *----------------------------------------------------------------*
027400        2150-NORMALIZE-ENTITY-ID         SECTION.
027500       *----------------------------------------------------------------*
027600       *    RULE 2 - ZERO-PAD ENTITY ID LEFT TO 10 DIGITS WHEN SHORTER; *
027700       *    ALREADY-FULL VALUES PASS THROUGH UNCHANGED.                *
027800       *----------------------------------------------------------------*
027900            MOVE MAESTR01-ENTITY-ID      TO   WRK-ENTITY-ID-RJ.
028000 
028100            INSPECT WRK-ENTITY-ID-RJ     REPLACING LEADING SPACE
028200                                          BY ZERO.
028300 
028400            MOVE WRK-ENTITY-ID-RJ        TO   WRK-ENTITY-ID-NORM.
028500 
028600            IF WRK-ENTITY-ID-NORM-N      NOT NUMERIC
028700               MOVE MAESTR01-ENTITY-ID    TO   WRK-ERROR-CODE
028800               MOVE 'ENTITY-ID IS NOT NUMERIC'
028900                                         TO   WRK-ERROR-MSG
029000               PERFORM 9999-CALL-ABEND-PGM
029100            END-IF.
029200 
029300            MOVE WRK-ENTITY-ID-NORM      TO   WRK-CODTRS-ENTITY.
029400       *----------------------------------------------------------------*
029500        2150-99-EXIT.                   EXIT.
029600       *----------------------------------------------------------------*
029700       *----------------------------------------------------------------*
029800        2200-FLATTEN-REGISTRATIONS       SECTION.
029900       *----------------------------------------------------------------*
030000            PERFORM 2210-FLATTEN-ONE-REGISTRATION
030100                         VARYING WRK-REG-IX FROM 1 BY 1
030200                           UNTIL WRK-REG-IX GREATER
030300                                 MAESTR01-REG-COUNT.
030400       *----------------------------------------------------------------*
030500        2200-99-EXIT.                   EXIT.
030600       *----------------------------------------------------------------*
030700       *----------------------------------------------------------------*
030800        2210-FLATTEN-ONE-REGISTRATION    SECTION.
030900       *----------------------------------------------------------------*
031000       *    RULE 3B - A REGISTRATION WITH NO SUB-BOOKINGS STILL GETS    *
031100       *    EXACTLY ONE ROW, WITH NUMIPL LEFT BLANK, SO THE LOAD NEVER  *
031200       *    LOSES THE REGISTRATION CODE.  THIS IS WHERE THIS UNIT       *
031300       *    DIFFERS FROM THE EXTRACT STEP (MPRG0001).                  *
031400       *----------------------------------------------------------------*
031500            ADD 1                        TO WRK-TOTAL-RECORDS-PROCESSED.
031600 
031700            IF MAESTR01-SUBBK-COUNT (WRK-REG-IX) GREATER ZERO
031800               PERFORM 2300-FLATTEN-ONE-SUBBOOKING
031900                         VARYING WRK-SUB-IX FROM 1 BY 1
032000                           UNTIL WRK-SUB-IX GREATER
032100                                 MAESTR01-SUBBK-COUNT (WRK-REG-IX)
032200            ELSE
032300               PERFORM 2350-WRITE-EMPTY-SUBBOOKING-ROW
032400            END-IF.
032500       *----------------------------------------------------------------*
032600        2210-99-EXIT.                   EXIT.
032700       *----------------------------------------------------------------*
032800       *----------------------------------------------------------------*
032900        2300-FLATTEN-ONE-SUBBOOKING      SECTION.
033000       *----------------------------------------------------------------*
033100            MOVE MAESTR01-REG-CODE (WRK-REG-IX)
033200                                         TO MAESTR02-CODAPP.
033300            MOVE WRK-CODTRS-ALPHA        TO MAESTR02-CODTRS.
033400            MOVE WRK-ENTITY-ID-NORM      TO MAESTR02-NUMNTTIPL.
033500            MOVE MAESTR01-SUBBOOKING-ID (WRK-REG-IX, WRK-SUB-IX)
033600                                         TO MAESTR02-NUMIPL.
033700 
033800            PERFORM 2400-WRITE-TSMAESTRO.
033900       *----------------------------------------------------------------*
034000        2300-99-EXIT.                   EXIT.
034100       *----------------------------------------------------------------*
034200       *----------------------------------------------------------------*
034300        2350-WRITE-EMPTY-SUBBOOKING-ROW  SECTION.
034400       *----------------------------------------------------------------*
034500            MOVE MAESTR01-REG-CODE (WRK-REG-IX)
034600                                         TO MAESTR02-CODAPP.
034700            MOVE WRK-CODTRS-ALPHA        TO MAESTR02-CODTRS.
034800            MOVE WRK-ENTITY-ID-NORM      TO MAESTR02-NUMNTTIPL.
034900            MOVE SPACES                  TO MAESTR02-NUMIPL.
035000 
035100            PERFORM 2400-WRITE-TSMAESTRO.
035200       *----------------------------------------------------------------*
035300        2350-99-EXIT.                   EXIT.
035400       *----------------------------------------------------------------*
035500       *----------------------------------------------------------------*
035600        2400-WRITE-TSMAESTRO             SECTION.
035700       *----------------------------------------------------------------*
035800            MOVE 'WRITING TSMOUT02'     TO WRK-ERROR-MSG.
035900 
036000            MOVE WRK-TSMAESTRO-ROW       TO FD-REG-TSMOUT02.
036100 
036200            WRITE FD-REG-TSMOUT02.
036300 
036400            PERFORM 8200-TEST-FS-TSMOUT02.
036500 
036600            ADD 1                        TO WRK-TOTAL-ROWS-INSERTED.
036700 
036800            DIVIDE WRK-TOTAL-ROWS-INSERTED BY 50000
036900                                         GIVING WRK-PROGRESS-QUOTIENT
037000                                      REMAINDER WRK-PROGRESS-REMAINDER.
037100 
037200            IF WRK-PROGRESS-REMAINDER    EQUAL ZERO
037300               DISPLAY '*PROGRESS........: ' WRK-TOTAL-ROWS-INSERTED
037400               '  ROWS INSERTED SO FAR*'
037500            END-IF.
037600       *----------------------------------------------------------------*
037700        2400-99-EXIT.                   EXIT.
037800       *----------------------------------------------------------------*
037900       *----------------------------------------------------------------*
038000        3000-FINALIZE                   SECTION.
038100       *----------------------------------------------------------------*
038200            CLOSE ENTIN01
038300                  TSMOUT02.
038400 
038500            ACCEPT WRK-END-TIME         FROM TIME.
038600 
038700            PERFORM 9100-GET-ELAPSED-SECONDS.
038800 
038900            DIVIDE WRK-TOTAL-ROWS-INSERTED BY WRK-ELAPSED-SECONDS
039000                                         GIVING
039100                                         WRK-THROUGHPUT-ROWS-PER-SEC.
039200 
039300            DISPLAY '***************************'.
039400            DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
039500            DISPLAY '***************************'.
039600            DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
039700            DISPLAY '*-------------------------*'.
039800            DISPLAY '*RECORDS PROCESSED...:'
039900            WRK-TOTAL-RECORDS-PROCESSED '*'.
040000            DISPLAY '*ROWS INSERTED.......:'
040100            WRK-TOTAL-ROWS-INSERTED '*'.
040200            DISPLAY '*ELAPSED SECONDS.....:' WRK-ELAPSED-SECONDS '*'.
040300            DISPLAY '*ROWS PER SECOND.....:'
040400            WRK-THROUGHPUT-ROWS-PER-SEC '*'.
040500            DISPLAY '*-------------------------*'.
040600            DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
040700            DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
040800            DISPLAY '***************************'.
040900 
041000            STOP RUN.
041100       *----------------------------------------------------------------*
041200        3000-99-EXIT.                   EXIT.
041300       *----------------------------------------------------------------*
041400       *----------------------------------------------------------------*
041500        8100-TEST-FS-ENTIN01             SECTION.
041600       *----------------------------------------------------------------*
041700            IF WRK-FS-ENTIN01           NOT EQUAL ZEROS AND 10
041800               MOVE WRK-FS-ENTIN01      TO  WRK-ERROR-CODE
041900               PERFORM 9999-CALL-ABEND-PGM
042000            END-IF.
042100       *----------------------------------------------------------------*
042200        8100-99-EXIT.                   EXIT.
042300       *----------------------------------------------------------------*
042400       *----------------------------------------------------------------*
042500        8200-TEST-FS-TSMOUT02            SECTION.
042600       *----------------------------------------------------------------*
042700            IF WRK-FS-TSMOUT02          NOT EQUAL ZEROS
042800               MOVE WRK-FS-TSMOUT02     TO  WRK-ERROR-CODE
042900               PERFORM 9999-CALL-ABEND-PGM
043000            END-IF.
043100       *----------------------------------------------------------------*
043200        8200-99-EXIT.                   EXIT.
043300       *----------------------------------------------------------------*
043400       *----------------------------------------------------------------*
043500        9000-GET-DATE-TIME               SECTION.
043600       *----------------------------------------------------------------*
043700            ACCEPT WRK-SYSTEM-DATE      FROM DATE.
043800            MOVE YY                     TO YYYY-FORMATTED.
043900            MOVE MM                     TO MM-FORMATTED.
044000            MOVE DD                     TO DD-FORMATTED.
044100            ADD  2000                   TO YYYY-FORMATTED.
044200 
044300            ACCEPT WRK-SYSTEM-TIME      FROM TIME.
044400            MOVE HOUR                   TO HOUR-FORMATTED.
044500            MOVE MINUTE                 TO MINUTE-FORMATTED.
044600            MOVE SECOND                 TO SECOND-FORMATTED.
044700       *----------------------------------------------------------------*
044800        9000-99-EXIT.                   EXIT.
044900       *----------------------------------------------------------------*
045000       *----------------------------------------------------------------*
045100        9100-GET-ELAPSED-SECONDS         SECTION.
045200       *----------------------------------------------------------------*
045300       *    RULE 6 - ACCEPT FROM TIME RETURNS HHMMSSHH, NOT A SECONDS   *
045400       *    COUNT.  CR19591 FOUND THE OLD (TIME/100) SUBTRACT WRONG ON  *
045500       *    OVERNIGHT RUNS - A 10:59:59 TO 11:00:01 RUN CAME OUT AS     *
045600       *    "4042 SECONDS" INSTEAD OF 2.  BREAK EACH STAMP DOWN INTO    *
045700       *    HH/MM/SS AND REBUILD TRUE ELAPSED SECONDS BEFORE SUBTRACT.  *
045800       *----------------------------------------------------------------*
045900            DIVIDE WRK-START-TIME       BY 1000000
046000                                         GIVING WRK-SINAL-HH
046100                                         REMAINDER WRK-SINAL-REMAIN-1.
046200            DIVIDE WRK-SINAL-REMAIN-1   BY 10000
046300                                         GIVING WRK-SINAL-MM
046400                                         REMAINDER WRK-SINAL-REMAIN-2.
046500            DIVIDE WRK-SINAL-REMAIN-2   BY 100
046600                                         GIVING WRK-SINAL-SS
046700                                         REMAINDER WRK-SINAL-REMAIN-3.
046800 
046900            COMPUTE WRK-START-TOTAL-SECS =
047000                    (WRK-SINAL-HH * 3600) + (WRK-SINAL-MM * 60)
047100                                           + WRK-SINAL-SS.
047200 
047300            DIVIDE WRK-END-TIME         BY 1000000
047400                                         GIVING WRK-SINAL-HH
047500                                         REMAINDER WRK-SINAL-REMAIN-1.
047600            DIVIDE WRK-SINAL-REMAIN-1   BY 10000
047700                                         GIVING WRK-SINAL-MM
047800                                         REMAINDER WRK-SINAL-REMAIN-2.
047900            DIVIDE WRK-SINAL-REMAIN-2   BY 100
048000                                         GIVING WRK-SINAL-SS
048100                                         REMAINDER WRK-SINAL-REMAIN-3.
048200 
048300            COMPUTE WRK-END-TOTAL-SECS  =
048400                    (WRK-SINAL-HH * 3600) + (WRK-SINAL-MM * 60)
048500                                           + WRK-SINAL-SS.
048600 
048700       *    MIDNIGHT ROLLOVER - THE RUN STARTED BEFORE MIDNIGHT AND     *
048800       *    ENDED AFTER IT, SO THE RAW SUBTRACT WOULD GO NEGATIVE.      *
048900            COMPUTE WRK-ELAPSED-SINAL   =
049000                    WRK-END-TOTAL-SECS - WRK-START-TOTAL-SECS.
049100 
049200            IF WRK-ELAPSED-SINAL        LESS ZERO
049300               ADD 86400                TO WRK-ELAPSED-SINAL
049400            END-IF.
049500 
049600       *    ELAPSED SECONDS IS THEN FLOORED AT 1 TO AVOID A DIVIDE BY   *
049700       *    ZERO WHEN A RUN FINISHES INSIDE THE SAME CLOCK SECOND.      *
049800            IF WRK-ELAPSED-SECONDS      LESS 1
049900               MOVE 1                   TO WRK-ELAPSED-SECONDS
050000            END-IF.
050100       *----------------------------------------------------------------*
050200        9100-99-EXIT.                   EXIT.
050300       *----------------------------------------------------------------*
050400       *----------------------------------------------------------------*
050500        9999-CALL-ABEND-PGM              SECTION.
050600       *----------------------------------------------------------------*
050700            MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
050800            MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
050900            CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
051000       *----------------------------------------------------------------*
051100        9999-99-EXIT.                   EXIT.
051200       *----------------------------------------------------------------*
