000100       *================================================================*
000200       *        I D E N T I F I C A T I O N      D I V I S I O N        *
000300       *================================================================*
000400        IDENTIFICATION  DIVISION.
000500        PROGRAM-ID.     ABENDPGM.
000600        AUTHOR.         RENAN MUNIZ MERLO.
000700        INSTALLATION.   SGCIB BATCH SERVICES.
000800        DATE-WRITTEN.   29/03/2020.
000900        DATE-COMPILED.
001000        SECURITY.       INTERNAL USE ONLY - SGCIB DATA CENTER.
001100       *----------------------------------------------------------------*
001200       *                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300       *          https://www.linkedin.com/in/renan-muniz-merlo         *
001400       *----------------------------------------------------------------*
001500       *    PROGRAM-ID..: ABENDPGM.                                     *
001600       *    ANALYST.....: RENAN MUNIZ MERLO                             *
001700       *    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800       *----------------------------------------------------------------*
001900       *    GOAL........: ABNORMAL END PROGRAM - DISPLAYS THE ERROR LOG *
002000       *                  BUILT BY THE CALLING PROGRAM AND STOPS THE    *
002100       *                  RUN.  SHARED ACROSS EVERY BATCH SUBSYSTEM.    *
002200       *----------------------------------------------------------------*
002300       *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002400       *                   NONE.                                       *
002500       *----------------------------------------------------------------*
002600       *    TABLE DB2...:  NONE.                                        *
002700       *----------------------------------------------------------------*
002800       *    CALLED BY....:  MPRG0001, MPRG0002, AND EVERY OTHER BATCH   *
002900       *                   STEP THAT SHARES THIS ERROR-LOG LAYOUT.      *
003000       *----------------------------------------------------------------*
003100       *    MAINTENANCE HISTORY..........:                              *
003200       *    29/03/2020  RMM  CR00001  ORIGINAL ABEND DISPLAY.           *
003300       *    17/01/2023  RMM  CR18810  DROPPED DECIMAL-POINT IS COMMA -  *
003400       *                             THIS SHOP RUNS US LOCALE ONLY.     *
003500       *    12/06/2023  RMM  CR19440  PICKED UP BY THE MAESTRO PRIMARY- *
003600       *                             ROLE REGISTRATION STEPS (MPRG0001  *
003700       *                             AND MPRG0002) - NO CHANGE NEEDED,  *
003800       *                             ERROR-LOG LAYOUT ALREADY GENERIC.  *
003900       *    05/03/2024  RMM  CR19750  OPERATIONS KEPT PAGING THE ONCALL *
004000       *                             ON EVERY ABEND REGARDLESS OF HOW   *
004100       *                             SEVERE IT WAS.  ADDED A SEVERITY   *
004200       *                             LOOKUP ON THE LEADING DIGITS OF    *
004300       *                             WRK-ERROR-CODE SO THE ABEND BANNER *
004400       *                             NOW PRINTS A SEVERITY AND AN       *
004500       *                             ESCALATE-OR-LOG ACTION THAT COMES  *
004600       *                             STRAIGHT OFF THE CALLING PROGRAM'S *
004700       *                             ERROR CODE - NO MORE GUESSING FROM *
004800       *                             THE FREE-TEXT ERROR MESSAGE.       *
004900       *================================================================*
005000       *           E N V I R O N M E N T      D I V I S I O N           *
005100       *================================================================*
005200        ENVIRONMENT DIVISION.
005300        CONFIGURATION SECTION.
005400        SPECIAL-NAMES.
005500             CLASS WRK-NUMERIC-CLASS  IS '0' THRU '9'.
005600 
005700        INPUT-OUTPUT SECTION.
005800        FILE-CONTROL.
005900 
006000       *================================================================*
006100       *                  D A T A      D I V I S I O N                  *
006200       *================================================================*
006300        DATA DIVISION.
006400        FILE SECTION.
006500       *
006600       *-----------------------------------------------------------------*
006700       *                  WORKING-STORAGE SECTION                        *
006800       *-----------------------------------------------------------------*
006900        WORKING-STORAGE SECTION.
007000 
007100       *SEVERITY LOOKUP TABLE - KEYED ON THE LEADING DIGIT OF THE ERROR *
007200       *CODE THE CALLING PROGRAM BUILT (1=INFORMATIONAL, 2=WARNING,     *
007300       *3=DATA ERROR, 4=FILE/ENVIRONMENT, 9=UNKNOWN/FALL-THROUGH).      *
007400        01 WRK-SEVERITY-TABLE.
007500           05 WRK-SEVERITY-ENTRY        OCCURS 5 TIMES
007600                                         INDEXED BY WRK-SEV-IDX.
007700              10 WRK-SEV-DIGIT          PIC X(01).
007800              10 WRK-SEV-DESC           PIC X(12).
007900              10 WRK-SEV-ACTION         PIC X(12).
008000              10 FILLER                 PIC X(03).
008100 
008200        01 WRK-SEVERITY-VALUES.
008300           05 FILLER                    PIC X(28) VALUE
008400              '1INFORMATIONAL LOG ONLY    '.
008500           05 FILLER                    PIC X(28) VALUE
008600              '2WARNING      LOG ONLY     '.
008700           05 FILLER                    PIC X(28) VALUE
008800              '3DATA ERROR   NOTIFY ANALYST'.
008900           05 FILLER                    PIC X(28) VALUE
009000              '4FILE/ENVIRON PAGE ONCALL   '.
009100           05 FILLER                    PIC X(28) VALUE
009200              '9UNKNOWN      PAGE ONCALL   '.
009300        01 WRK-SEVERITY-REDEF REDEFINES WRK-SEVERITY-VALUES.
009400           05 WRK-SEVERITY-LOAD          OCCURS 5 TIMES.
009500              10 WRK-SEV-LOAD-DIGIT      PIC X(01).
009600              10 WRK-SEV-LOAD-DESC       PIC X(12).
009700              10 WRK-SEV-LOAD-ACTION     PIC X(12).
009800              10 FILLER                 PIC X(03).
009900       *FLAT VIEW OF THE SAME COMPILE-TIME VALUES, USED ONLY TO PROVE  *
010000       *THE TABLE CAME UP NON-BLANK BEFORE THE SHOP TRUSTS A LOOKUP    *
010100       *AGAINST IT (1100-LOAD-ONE-ENTRY RUNS OFF A BAD COPY OF THIS    *
010200       *PROGRAM ONCE, CR19750 - NEVER AGAIN).                          *
010300        01 WRK-SEVERITY-SANITY REDEFINES WRK-SEVERITY-VALUES
010400                                         PIC X(140).
010500 
010600        77 WRK-SEV-SUB                   PIC 9(02) COMP VALUE ZERO.
010700        77 WRK-SEV-FOUND-SW              PIC X(01) VALUE 'N'.
010800            88 WRK-SEV-FOUND                        VALUE 'Y'.
010900        01 WRK-SEVERITY-DESC-OUT.
011000           05 WRK-SEV-DESC-OUT           PIC X(12) VALUE SPACES.
011100           05 WRK-SEV-ACTION-OUT         PIC X(12) VALUE SPACES.
011200           05 FILLER                    PIC X(04).
011300 
011400       *-----------------------------------------------------------------*
011500       *                      LINKAGE SECTION                            *
011600       *-----------------------------------------------------------------*
011700        LINKAGE SECTION.
011800        01 WRK-ERROR-LOG.
011900           03 WRK-PROGRAM                         PIC X(08).
012000           03 WRK-ERROR-MSG                       PIC X(30).
012100           03 WRK-ERROR-CODE                      PIC X(30).
012200           03 WRK-ERROR-DATE                      PIC X(10).
012300           03 WRK-ERROR-TIME                      PIC X(08).
012400           03 FILLER                              PIC X(04).
012500       *ALTERNATE VIEW OF THE SAME PASSED-IN AREA, SPLITTING THE FIRST *
012600       *BYTE OF THE ERROR CODE OUT AS ITS OWN FIELD SO 2000/2100 CAN   *
012700       *TEST AND SEARCH ON IT WITHOUT REFERENCE MODIFICATION.          *
012800        01 WRK-ERROR-LOG-ALT REDEFINES WRK-ERROR-LOG.
012900           03 FILLER                              PIC X(38).
013000           03 WRK-ERROR-CODE-1ST-BYTE             PIC X(01).
013100           03 FILLER                              PIC X(29).
013200           03 FILLER                              PIC X(22).
013300       *================================================================*
013400        PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
013500       *================================================================*
013600       *----------------------------------------------------------------*
013700        0000-MAIN-PROCESS               SECTION.
013800       *----------------------------------------------------------------*
013900            PERFORM 1000-LOAD-SEVERITY-TABLE.
014000            PERFORM 2000-LOOKUP-SEVERITY.
014100            PERFORM 3000-DISPLAY-ABEND-BOX.
014200 
014300            STOP RUN.
014400       *----------------------------------------------------------------*
014500        0000-99-EXIT.                   EXIT.
014600       *----------------------------------------------------------------*
014700       *----------------------------------------------------------------*
014800        1000-LOAD-SEVERITY-TABLE        SECTION.
014900       *----------------------------------------------------------------*
015000       *    MOVES THE COMPILE-TIME SEVERITY VALUES INTO THE INDEXED     *
015100       *    TABLE SO 2000-LOOKUP-SEVERITY CAN SEARCH IT BY SUBSCRIPT.   *
015200            IF WRK-SEVERITY-SANITY       EQUAL SPACES
015300               DISPLAY '*ABENDPGM - SEVERITY TABLE CAME UP BLANK*'
015400            END-IF.
015500 
015600            PERFORM 1100-LOAD-ONE-ENTRY
015700                       VARYING WRK-SEV-SUB FROM 1 BY 1
015800                       UNTIL WRK-SEV-SUB GREATER 5.
015900       *----------------------------------------------------------------*
016000        1000-99-EXIT.                   EXIT.
016100       *----------------------------------------------------------------*
016200       *----------------------------------------------------------------*
016300        1100-LOAD-ONE-ENTRY             SECTION.
016400       *----------------------------------------------------------------*
016500            SET WRK-SEV-IDX             TO WRK-SEV-SUB.
016600            MOVE WRK-SEV-LOAD-DIGIT (WRK-SEV-SUB)
016700                                         TO WRK-SEV-DIGIT (WRK-SEV-IDX).
016800            MOVE WRK-SEV-LOAD-DESC (WRK-SEV-SUB)
016900                                         TO WRK-SEV-DESC (WRK-SEV-IDX).
017000            MOVE WRK-SEV-LOAD-ACTION (WRK-SEV-SUB)
017100                                         TO WRK-SEV-ACTION (WRK-SEV-IDX).
017200       *----------------------------------------------------------------*
017300        1100-99-EXIT.                   EXIT.
017400       *----------------------------------------------------------------*
017500       *----------------------------------------------------------------*
017600        2000-LOOKUP-SEVERITY            SECTION.
017700       *----------------------------------------------------------------*
017800       *    SEARCHES THE SEVERITY TABLE ON THE FIRST BYTE OF THE ERROR  *
017900       *    CODE THE CALLING PROGRAM SET.  FALLS THROUGH TO THE LAST    *
018000       *    TABLE ENTRY ('9' - UNKNOWN, PAGE ONCALL) WHEN NOTHING ELSE  *
018100       *    MATCHES, SO AN UNRECOGNIZED CODE NEVER LOOKS INFORMATIONAL. *
018200       *----------------------------------------------------------------*
018300            MOVE 'N'                     TO WRK-SEV-FOUND-SW.
018400 
018500            IF WRK-ERROR-CODE-1ST-BYTE   NOT WRK-NUMERIC-CLASS
018600               SET WRK-SEV-IDX           TO 5
018700            ELSE
018800               PERFORM 2100-SEARCH-ONE-ENTRY
018900                          VARYING WRK-SEV-IDX FROM 1 BY 1
019000                          UNTIL WRK-SEV-IDX GREATER 5
019100                             OR WRK-SEV-FOUND
019200               IF NOT WRK-SEV-FOUND
019300                  SET WRK-SEV-IDX        TO 5
019400               END-IF
019500            END-IF.
019600 
019700            MOVE WRK-SEV-DESC (WRK-SEV-IDX)
019800                                         TO WRK-SEV-DESC-OUT.
019900            MOVE WRK-SEV-ACTION (WRK-SEV-IDX)
020000                                         TO WRK-SEV-ACTION-OUT.
020100       *----------------------------------------------------------------*
020200        2000-99-EXIT.                   EXIT.
020300       *----------------------------------------------------------------*
020400       *----------------------------------------------------------------*
020500        2100-SEARCH-ONE-ENTRY           SECTION.
020600       *----------------------------------------------------------------*
020700            IF WRK-ERROR-CODE-1ST-BYTE  EQUAL WRK-SEV-DIGIT (WRK-SEV-IDX)
020800               SET WRK-SEV-FOUND        TO TRUE
020900            END-IF.
021000       *----------------------------------------------------------------*
021100        2100-99-EXIT.                   EXIT.
021200       *----------------------------------------------------------------*
021300       *----------------------------------------------------------------*
021400        3000-DISPLAY-ABEND-BOX          SECTION.
021500       *----------------------------------------------------------------*
021600            DISPLAY '**********************************'.
021700            DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
021800            DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
021900            DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
022000            DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
022100            DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
022200            DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
022300            DISPLAY '*SEVERITY...........:'WRK-SEV-DESC-OUT'*'.
022400            DISPLAY '*ACTION REQUIRED....:'WRK-SEV-ACTION-OUT'*'.
022500            DISPLAY '*ERROR CODE:                     *'.
022600            DISPLAY '* 'WRK-ERROR-CODE' *'.
022700            DISPLAY '*ERROR MESSAGE:                  *'.
022800            DISPLAY '* 'WRK-ERROR-MSG' *'.
022900            DISPLAY '**********************************'.
023000       *----------------------------------------------------------------*
023100        3000-99-EXIT.                   EXIT.
023200       *----------------------------------------------------------------*
