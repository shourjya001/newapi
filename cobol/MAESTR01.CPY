000100       *================================================================*
000200       *   B O O K ..: MAESTR01                                         *
000300       *   PROJECT...: MAESTRO PRIMARY-ROLE REGISTRATION - MPRG         *
000400       *   GOAL......: ENTITY / REGISTRATION / SUB-BOOKING HIERARCHY    *
000500       *                AS RECEIVED FROM THE MAESTRO EXTRACT, ONE       *
000600       *                RECORD PER BUSINESS ENTITY.                    *
000700       *----------------------------------------------------------------*
000800       *   MAINTENANCE HISTORY.......:                                  *
000900       *   10/06/2023  RMM  CR19440  ORIGINAL LAYOUT.                   *
001000       *   22/11/2023  RMM  CR19602  RAISED REGISTRATION/SUB-BOOKING    *
001100       *                             MAXIMUM FROM 20 TO 50 PER MAESTRO  *
001200       *                             VENDOR NOTICE.                    *
001300       *   05/03/2024  RMM  CR19749  SUBBOOKINGS TABLE FLOOR WAS        *
001400       *                             WRONGLY SET TO 1 - MAESTRO DOES    *
001500       *                             SEND REGISTRATIONS WITH ZERO       *
001600       *                             SUB-BOOKINGS (e.g. A BARE "LOA"),   *
001700       *                             LOWERED THE OCCURS FLOOR TO 0 TO   *
001800       *                             MATCH THE VENDOR FEED.             *
001900       *================================================================*
002000        01  MAESTR01-ENTITY-REG.
002100            03  MAESTR01-ENTITY-ID          PIC X(10).
002200            03  MAESTR01-REG-COUNT          PIC 9(04) COMP.
002300            03  MAESTR01-REGISTRATIONS
002400                                             OCCURS 1 TO 50 TIMES
002500                                             DEPENDING ON
002600                                                MAESTR01-REG-COUNT.
002700                05  MAESTR01-REG-CODE       PIC X(10).
002800                05  MAESTR01-SUBBK-COUNT    PIC 9(04) COMP.
002900                05  MAESTR01-SUBBOOKINGS
003000                                             OCCURS 0 TO 50 TIMES
003100                                             DEPENDING ON
003200                                                MAESTR01-SUBBK-COUNT.
003300                    07  MAESTR01-SUBBOOKING-ID
003400                                             PIC X(10).
003500            03  FILLER                      PIC X(04).
